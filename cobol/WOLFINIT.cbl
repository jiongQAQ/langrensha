000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     WOLFINIT.
000300 AUTHOR.         CHIPMAN.
000400 INSTALLATION.   MIDLAND STATE UNIV COMP CTR.
000500 DATE-WRITTEN.   03/14/89.
000600 DATE-COMPILED.
000700 SECURITY.       INTERNAL USE ONLY.
000800*
000900****************************************************************
001000*                                                              *
001100*   WOLFINIT  -  SIX-SEAT "WEREWOLF" PARLOR GAME - ROLE DEAL   *
001200*                                                              *
001300*   RUNS ONCE, AT THE START OF A GAME, FOR THE STUDENT UNION   *
001400*   GAMES-NIGHT BATCH QUEUE.  READS THE SEATED-PLAYER ROSTER   *
001500*   (NAMES AND SEAT NUMBERS ONLY, AS TYPED IN BY THE FLOOR     *
001600*   MONITOR), BUILDS AND SHUFFLES THE FIXED SIX-CARD ROLE      *
001700*   DECK (2 WOLF, 1 SEER, 1 WITCH, 2 VILLAGER), DEALS ONE ROLE *
001800*   TO EACH SEATED PLAYER IN ROSTER ORDER, AND REWRITES THE    *
001900*   ROSTER WITH ROLES, CAMPS, AND ROUND-START FLAGS SET.  THE  *
002000*   ROUND-BY-ROUND PLAY IS THEN DRIVEN BY WOLFRND, WHICH IS    *
002100*   RESUBMITTED ONCE PER ROUND FOR THE LIFE OF THE GAME.       *
002200*                                                              *
002300*--------------------------------------------------------------*
002400*                     CHANGE LOG                               *
002500*--------------------------------------------------------------*
002600* 03/14/89  CHIPMAN     ORIGINAL CODING - REQ GN-014.
002700* 09/02/89  CHIPMAN     ADDED ROSTER-SIZE VALIDATION - THE
002800*                       GAME MASTER FED A 7-PLAYER DECK ON
002900*                       LAB NIGHT AND WOLFRND BLEW UP.  GN-031.
003000* 04/11/90  R WESTOVER  REPLACED THE COIN-FLIP SHUFFLE WITH A
003100*                       PROPER FISHER-YATES PASS.  GN-047.
003200* 11/06/91  R WESTOVER  ADDED UPSI-0 REPLAY-SEED SWITCH FOR
003300*                       THE GRAD-LOUNGE TOURNAMENT REPLAYS.
003400* 02/19/93  T OKONKWO   WITCH SKILL COUNTERS NOW CARRIED IN
003500*                       THE ROSTER FILLER BYTES SO WOLFRND
003600*                       CAN SEE THEM ACROSS RUNS.  GN-058.
003700* 08/30/94  T OKONKWO   FIRST-NIGHT SWITCH ADDED TO SAME
003800*                       FILLER AREA - WITCH SELF-SAVE BAN.
003900* 01/05/99  T OKONKWO   Y2K SWEEP - NO 2-DIGIT YEAR FIELDS
004000*                       FOUND IN THIS PROGRAM, NONE TO FIX.
004100* 06/22/01  M PELLETIER CLEANED UP REPORT SPACING FOR THE
004200*                       NEW LASER PRINTER IN THE GAMES ROOM.
004300*--------------------------------------------------------------*
004400*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-370.
004800 OBJECT-COMPUTER.  IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS WS-NAME-ALPHA IS "A" THRU "Z", "a" THRU "z", SPACE
005200     UPSI-0 ON STATUS IS WS-REPLAY-SEED-SW
005300            OFF STATUS IS WS-FRESH-SEED-SW.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT PLAYER-ROSTER-FILE ASSIGN TO PLAYROST
005700     ORGANIZATION IS SEQUENTIAL
005800     FILE STATUS IS WS-ROSTER-FILE-STATUS.
005900*
006000* GN014J
006100* //WOLFINIT  JOB 1,NOTIFY=&SYSUID
006200* //***************************************************/
006300* //COBRUN  EXEC IGYWCL
006400* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(WOLFINIT),DISP=SHR
006500* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(WOLFINIT),DISP=SHR
006600* //***************************************************/
006700* // IF RC = 0 THEN
006800* //***************************************************/
006900* //RUN     EXEC PGM=WOLFINIT,UPSI=0
007000* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
007100* //PLAYROST  DD DSN=&SYSUID..GAMES.ROSTER,DISP=OLD
007200* //SYSOUT    DD SYSOUT=*,OUTLIM=15000
007300* //CEEDUMP   DD DUMMY
007400* //SYSUDUMP  DD DUMMY
007500* //***************************************************/
007600* // ELSE
007700* // ENDIF
007800*
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  PLAYER-ROSTER-FILE
008200     RECORD CONTAINS 40 CHARACTERS
008300     RECORDING MODE F.
008400 01  PLAYER-RECORD.
008500     05  PLAYER-ID-IN            PIC 9(4).
008600     05  PLAYER-NAME-IN          PIC X(20).
008700     05  SEAT-NUMBER-IN          PIC 9(1).
008800     05  ROLE-CODE-IN            PIC X(2).
008900     05  CAMP-CODE-IN            PIC X(1).
009000     05  ALIVE-FLAG-IN           PIC X(1).
009100     05  DEATH-REASON-CODE-IN    PIC X(1).
009200     05  HAS-SPOKEN-FLAG-IN      PIC X(1).
009300     05  HAS-VOTED-FLAG-IN       PIC X(1).
009400     05  VOTE-TARGET-ID-IN       PIC 9(4).
009500     05  WOLF-GAME-STATE-AREA.
009600*        RESERVED PAD BYTES REPURPOSED PER GN-058/GN-064 -
009700*        WITCH SKILL COUNTERS MUST OUTLIVE ONE ROUND, AND
009800*        THE ROSTER FILE IS THE ONLY THING THAT DOES.
009900         10  WOLF-ANTIDOTE-LEFT  PIC 9(1).
010000         10  WOLF-POISON-LEFT    PIC 9(1).
010100         10  WOLF-FIRST-NIGHT-SW PIC X(1).
010200         10  FILLER              PIC X(1).
010300*
010400 01  PLAYER-RECORD-RAW REDEFINES PLAYER-RECORD.
010500     05  PR-RAW-BYTES            PIC X(40).
010600*
010700 WORKING-STORAGE SECTION.
010800 77  WS-ROSTER-FILE-STATUS       PIC XX     VALUE SPACES.
010900 77  WS-ROSTER-COUNT             PIC 9(2) COMP VALUE ZERO.
011000 77  WS-ROSTER-INDEX             PIC 9(1) COMP VALUE ZERO.
011100 77  WS-SHUFFLE-IDX              PIC 9(1) COMP VALUE ZERO.
011200 77  WS-PRNG-SEED                PIC 9(9) COMP VALUE ZERO.
011300 77  WS-PRNG-QUOT                PIC 9(9) COMP VALUE ZERO.
011400 77  WS-RANDOM-PICK-0            PIC 9(1) COMP VALUE ZERO.
011500 77  WS-RANDOM-PICK              PIC 9(1) COMP VALUE ZERO.
011600*
011700 01  WS-EOF-SWITCH               PIC X      VALUE 'N'.
011800     88  EOF-ROSTER                         VALUE 'Y'.
011900*
012000* THE FIXED SIX-CARD DEAL FOR THIS GAME SIZE - GN-014 RULE 10.
012100 01  WS-ROLE-DECK.
012200     05  WS-DECK-ENTRY OCCURS 6 TIMES INDEXED BY WS-DECK-IDX.
012300         10  WS-DECK-ROLE        PIC X(2).
012400         10  WS-DECK-CAMP        PIC X(1).
012500*
012600 01  WS-ROLE-DECK-FLAT REDEFINES WS-ROLE-DECK.
012700     05  WS-DECK-FLAT-TEXT       PIC X(18).
012800*
012900 01  WS-DECK-SWAP-AREA.
013000     05  WS-DECK-ROLE-SAVE       PIC X(2)   VALUE SPACES.
013100     05  WS-DECK-CAMP-SAVE       PIC X(1)   VALUE SPACE.
013200     05  FILLER                  PIC X(5)   VALUE SPACES.
013300*
013400* SEED CLOCK, BROKEN INTO A HI/LO VIEW FOR THE TOURNAMENT
013500* REPLAY LOG (GN-047).
013600 01  WS-TIME-NOW                 PIC 9(8).
013700 01  WS-TIME-NOW-SPLIT REDEFINES WS-TIME-NOW.
013800     05  WS-TIME-HI              PIC 9(4).
013900     05  WS-TIME-LO              PIC 9(4).
014000*
014100 01  WS-REPLAY-SEED-LITERAL      PIC 9(8)   VALUE 19890314.
014200*
014300 01  WS-ABORT-MESSAGE.
014400     05  FILLER                  PIC X(9)   VALUE 'WOLFINIT '.
014500     05  WS-ABORT-TEXT           PIC X(60)  VALUE SPACES.
014600     05  FILLER                  PIC X(11)  VALUE 'JOB ABENDED'.
014700*
014800 PROCEDURE DIVISION.
014900*
015000 100-PRIMARY.
015100     PERFORM 105-OPEN-FOR-COUNT-PASS
015200     PERFORM 110-COUNT-ROSTER-RECORDS UNTIL EOF-ROSTER
015300     PERFORM 115-VALIDATE-ROSTER-SIZE
015400     PERFORM 120-CLOSE-COUNT-PASS
015500     PERFORM 125-SEED-RANDOM-GENERATOR
015600     PERFORM 130-BUILD-ROLE-DECK
015700     PERFORM 135-SHUFFLE-ROLE-DECK
015800         VARYING WS-SHUFFLE-IDX FROM 6 BY -1
015900         UNTIL WS-SHUFFLE-IDX < 2
016000     PERFORM 140-OPEN-FOR-UPDATE-PASS
016100     MOVE 1 TO WS-ROSTER-INDEX
016200     MOVE 'N' TO WS-EOF-SWITCH
016300     PERFORM 145-DEAL-ONE-ROLE
016400         UNTIL EOF-ROSTER OR WS-ROSTER-INDEX > 6
016500     PERFORM 150-CLOSE-UPDATE-PASS
016600     STOP RUN.
016700*
016800 105-OPEN-FOR-COUNT-PASS.
016900     OPEN INPUT PLAYER-ROSTER-FILE
017000     IF WS-ROSTER-FILE-STATUS NOT = '00'
017100         MOVE 'ROSTER FILE WOULD NOT OPEN FOR COUNT PASS'
017200             TO WS-ABORT-TEXT
017300         PERFORM 900-ABEND-JOB
017400     END-IF.
017500*
017600 110-COUNT-ROSTER-RECORDS.
017700     READ PLAYER-ROSTER-FILE
017800         AT END
017900             SET EOF-ROSTER TO TRUE
018000         NOT AT END
018100             ADD 1 TO WS-ROSTER-COUNT
018200     END-READ.
018300*
018400 115-VALIDATE-ROSTER-SIZE.
018500*    RULE 10 - THE DECK IS EXACTLY SIX CARDS, SO THE ROSTER
018600*    MUST BE EXACTLY SIX PLAYERS OR THE RUN CANNOT CONTINUE.
018700     IF WS-ROSTER-COUNT NOT = 6
018800         MOVE 'ROSTER DOES NOT CONTAIN EXACTLY 6 PLAYERS'
018900             TO WS-ABORT-TEXT
019000         PERFORM 900-ABEND-JOB
019100     END-IF.
019200*
019300 120-CLOSE-COUNT-PASS.
019400     CLOSE PLAYER-ROSTER-FILE.
019500*
019600 125-SEED-RANDOM-GENERATOR.
019700     IF WS-REPLAY-SEED-SW
019800         MOVE WS-REPLAY-SEED-LITERAL TO WS-PRNG-SEED
019900     ELSE
020000         ACCEPT WS-TIME-NOW FROM TIME
020100         COMPUTE WS-PRNG-SEED =
020200             (WS-TIME-HI * 10000) + WS-TIME-LO + 1
020300     END-IF.
020400*
020500 130-BUILD-ROLE-DECK.
020600     MOVE 'WW' TO WS-DECK-ROLE(1)
020700     MOVE 'W'  TO WS-DECK-CAMP(1)
020800     MOVE 'WW' TO WS-DECK-ROLE(2)
020900     MOVE 'W'  TO WS-DECK-CAMP(2)
021000     MOVE 'SE' TO WS-DECK-ROLE(3)
021100     MOVE 'G'  TO WS-DECK-CAMP(3)
021200     MOVE 'WI' TO WS-DECK-ROLE(4)
021300     MOVE 'G'  TO WS-DECK-CAMP(4)
021400     MOVE 'VI' TO WS-DECK-ROLE(5)
021500     MOVE 'G'  TO WS-DECK-CAMP(5)
021600     MOVE 'VI' TO WS-DECK-ROLE(6)
021700     MOVE 'G'  TO WS-DECK-CAMP(6).
021800*
021900 135-SHUFFLE-ROLE-DECK.
022000*    FISHER-YATES PASS OVER THE 18-BYTE DECK (GN-047).
022100     PERFORM 136-NEXT-RANDOM-INDEX
022200     MOVE WS-DECK-ROLE(WS-SHUFFLE-IDX) TO WS-DECK-ROLE-SAVE
022300     MOVE WS-DECK-CAMP(WS-SHUFFLE-IDX) TO WS-DECK-CAMP-SAVE
022400     MOVE WS-DECK-ROLE(WS-RANDOM-PICK) TO
022500         WS-DECK-ROLE(WS-SHUFFLE-IDX)
022600     MOVE WS-DECK-CAMP(WS-RANDOM-PICK) TO
022700         WS-DECK-CAMP(WS-SHUFFLE-IDX)
022800     MOVE WS-DECK-ROLE-SAVE TO WS-DECK-ROLE(WS-RANDOM-PICK)
022900     MOVE WS-DECK-CAMP-SAVE TO WS-DECK-CAMP(WS-RANDOM-PICK).
023000*
023100 136-NEXT-RANDOM-INDEX.
023200*    A SIMPLE LINEAR-CONGRUENTIAL DRAW.  THE 9(9) TARGET
023300*    TRUNCATES THE PRODUCT ON PURPOSE - THAT IS THE "MOD".
023400     COMPUTE WS-PRNG-SEED = (WS-PRNG-SEED * 31) + 7
023500     DIVIDE WS-PRNG-SEED BY WS-SHUFFLE-IDX
023600         GIVING WS-PRNG-QUOT REMAINDER WS-RANDOM-PICK-0
023700     ADD 1 TO WS-RANDOM-PICK-0 GIVING WS-RANDOM-PICK.
023800*
023900 140-OPEN-FOR-UPDATE-PASS.
024000     OPEN I-O PLAYER-ROSTER-FILE
024100     IF WS-ROSTER-FILE-STATUS NOT = '00'
024200         MOVE 'ROSTER FILE WOULD NOT OPEN FOR UPDATE PASS'
024300             TO WS-ABORT-TEXT
024400         PERFORM 900-ABEND-JOB
024500     END-IF.
024600*
024700 145-DEAL-ONE-ROLE.
024800     READ PLAYER-ROSTER-FILE
024900         AT END
025000             SET EOF-ROSTER TO TRUE
025100             GO TO 145-EXIT
025200     END-READ
025300     MOVE WS-DECK-ROLE(WS-ROSTER-INDEX) TO ROLE-CODE-IN
025400     MOVE WS-DECK-CAMP(WS-ROSTER-INDEX) TO CAMP-CODE-IN
025500     MOVE 'Y' TO ALIVE-FLAG-IN
025600     MOVE '-' TO DEATH-REASON-CODE-IN
025700     MOVE 'N' TO HAS-SPOKEN-FLAG-IN
025800     MOVE 'N' TO HAS-VOTED-FLAG-IN
025900     MOVE 0   TO VOTE-TARGET-ID-IN
026000     MOVE 1   TO WOLF-ANTIDOTE-LEFT
026100     MOVE 1   TO WOLF-POISON-LEFT
026200     MOVE 'Y' TO WOLF-FIRST-NIGHT-SW
026300     IF ROLE-CODE-IN NOT = 'WI'
026400*        NON-WITCH SEATS CARRY ZERO SKILL USES SO A LATER
026500*        MIS-READ CANNOT ACCIDENTALLY GRANT THEM A POTION.
026600         MOVE 0   TO WOLF-ANTIDOTE-LEFT
026700         MOVE 0   TO WOLF-POISON-LEFT
026800         MOVE 'N' TO WOLF-FIRST-NIGHT-SW
026900     END-IF
027000     REWRITE PLAYER-RECORD
027100     ADD 1 TO WS-ROSTER-INDEX.
027200 145-EXIT.
027300     EXIT.
027400*
027500 150-CLOSE-UPDATE-PASS.
027600     CLOSE PLAYER-ROSTER-FILE.
027700*
027800 900-ABEND-JOB.
027900     DISPLAY WS-ABORT-MESSAGE
028000     CLOSE PLAYER-ROSTER-FILE
028100     MOVE 16 TO RETURN-CODE
028200     STOP RUN.
