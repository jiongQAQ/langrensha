000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     WOLFRND.
000300 AUTHOR.         CHIPMAN.
000400 INSTALLATION.   MIDLAND STATE UNIV COMP CTR.
000500 DATE-WRITTEN.   05/02/89.
000600 DATE-COMPILED.
000700 SECURITY.       INTERNAL USE ONLY.
000800*
000900****************************************************************
001000*                                                              *
001100*   WOLFRND  -  SIX-SEAT "WEREWOLF" PARLOR GAME - ROUND PLAY   *
001200*                                                              *
001300*   RESUBMITTED ONCE PER ROUND, FOR THE LIFE OF THE GAME, BY   *
001400*   THE STUDENT UNION GAMES-NIGHT BATCH QUEUE, WITH THE ROUND  *
001500*   NUMBER PASSED IN ON THE EXEC PARM CARD.  READS THE ROSTER  *
001600*   LEFT BY WOLFINIT (OR BY THE PRIOR ROUND'S OWN RUN OF THIS  *
001700*   PROGRAM), THE NIGHT'S SUBMITTED WOLF-VOTE AND SEER/WITCH   *
001800*   ACTION CARDS, RUNS THE NIGHT PHASE, CHECKS FOR A GAME-     *
001900*   ENDING CONDITION, RUNS THE DAY PHASE AND EXILE VOTE IF THE *
002000*   GAME HAS NOT ALREADY ENDED, PRINTS THE ROUND REPORT, AND   *
002100*   REWRITES THE ROSTER FOR THE NEXT ROUND (OR FOR THE FLOOR   *
002200*   MONITOR TO POST, IF THE GAME HAS ENDED).                   *
002300*                                                              *
002400*--------------------------------------------------------------*
002500*                     CHANGE LOG                               *
002600*--------------------------------------------------------------*
002700* 05/02/89  CHIPMAN     ORIGINAL CODING - REQ GN-015.
002800* 09/02/89  CHIPMAN     ROSTER-COUNT GUARD ADDED HERE TOO - SEE
002900*                       WOLFINIT'S GN-031 NOTE.  THIS PROGRAM
003000*                       LOADS THE WHOLE ROSTER INTO A TABLE, SO
003100*                       A BAD COUNT NOW ABENDS BEFORE THE FIRST
003200*                       PHASE RUNS RATHER THAN OVERFLOWING IT.
003300* 07/19/90  R WESTOVER  DOCUMENTED THE FIRST-MAXIMUM KILL-VOTE
003400*                       TIE RULE IN 210 AFTER A PLAYER DISPUTED
003500*                       A KILL RESULT ON GAME NIGHT.  GN-052.
003600*                       (SAME "NO EXPLICIT TIEBREAK" DESIGN AS
003700*                       THE ORIGINAL SPEC - WE JUST WROTE DOWN
003800*                       WHICH TARGET THE TABLE SCAN PICKS.)
003900* 03/02/91  R WESTOVER  FIXED 325 - AN ABSTAIN VOTE (TARGET
004000*                       0000) WAS BEING COUNTED AS A VOTE FOR
004100*                       PLAYER 0000 AND SHOWING UP IN THE
004200*                       TALLY PRINT.  GN-055.
004300* 11/06/91  R WESTOVER  ADDED UPSI-0 NIGHT-NARRATION SWITCH SO
004400*                       THE FLOOR MONITOR CAN RUN A "QUIET"
004500*                       JOB FOR THE PRINTED-REPORT-ONLY CROWD.
004600* 02/19/93  T OKONKWO   WITCH SKILL COUNTERS AND FIRST-NIGHT
004700*                       SWITCH NOW READ FROM THE ROSTER FILLER
004800*                       BYTES PER GN-058 - SEE WOLFINIT.  ALSO
004900*                       ADDED THE MUTUAL-EXCLUSION REJECT ON
005000*                       ANTIDOTE-AND-POISON-TOGETHER.  GN-059.
005100* 08/30/94  T OKONKWO   WITCH FIRST-NIGHT SELF-SAVE BAN WIRED
005200*                       IN AGAINST THE NEW FLAG FROM WOLFINIT.
005300* 06/02/95  T OKONKWO   REWORKED 225 - THE OLD CODE WAS
005400*                       DE-DUPLICATING THE DEATH LIST.  RULE 6
005500*                       SAYS ADD-KILL / REMOVE-SAVE / ADD-POISON
005600*                       IS A PLAIN LIST OPERATION, NOT A SET.
005700*                       LEFT AS FOUND FOR THE NEXT PERSON WHO
005800*                       IS TEMPTED TO "FIX" IT.  GN-066.
005900* 01/05/99  T OKONKWO   Y2K SWEEP - NO 2-DIGIT YEAR FIELDS
006000*                       FOUND IN THIS PROGRAM, NONE TO FIX.
006100* 06/22/01  M PELLETIER CLEANED UP REPORT SPACING FOR THE NEW
006200*                       LASER PRINTER IN THE GAMES ROOM, SAME
006300*                       AS WOLFINIT.
006400* 03/14/03  M PELLETIER VOTE-TALLY PRINT NOW SORTED BY TARGET
006500*                       ID - GAME MASTER WANTED THE STANDINGS
006600*                       IN SEAT ORDER, NOT BUILD ORDER.  GN-071.
006700* 08/09/26  D FERRARO   850 WAS NEVER ACTUALLY SCANNING THE         GN-088
006800*                       ROSTER TABLE - THE LOOP BODY LIVED IN A     GN-088
006900*                       PARAGRAPH THE BARE PERFORM COULD NOT        GN-088
007000*                       REACH, SO EVERY LOOKUP IN THE PROGRAM       GN-088
007100*                       CAME BACK "NOT FOUND".  REWORKED AS A       GN-088
007200*                       PROPER PERFORM/VARYING WITH ITS OWN         GN-088
007300*                       SCAN SUBSCRIPT.  SAME FIX APPLIED TO        GN-088
007400*                       THE 206/216/221/326 TABLE SCANS AND TO      GN-088
007500*                       231/401, WHICH WERE ESCAPING OUT OF         GN-088
007600*                       THEIR OWN VARYING LOOPS ON THE FIRST        GN-088
007700*                       MISS INSTEAD OF SKIPPING ONE SEAT.          GN-088
007800*                       CAUGHT ON A CODE-DESK RE-READ, NOT BY       GN-088
007900*                       A GAME-NIGHT COMPLAINT.  GN-088.            GN-088
008000*--------------------------------------------------------------*
008100*
008200 ENVIRONMENT DIVISION.
008300 CONFIGURATION SECTION.
008400 SOURCE-COMPUTER.  IBM-370.
008500 OBJECT-COMPUTER.  IBM-370.
008600 SPECIAL-NAMES.
008700     C01 IS TOP-OF-FORM
008800     CLASS WS-NAME-ALPHA IS "A" THRU "Z", "a" THRU "z", SPACE
008900     UPSI-0 ON STATUS IS WS-NARRATE-SW
009000            OFF STATUS IS WS-QUIET-SW.
009100 INPUT-OUTPUT SECTION.
009200 FILE-CONTROL.
009300     SELECT PLAYER-ROSTER-FILE ASSIGN TO PLAYROST
009400     ORGANIZATION IS SEQUENTIAL
009500     FILE STATUS IS WS-ROSTER-FILE-STATUS.
009600     SELECT WEREWOLF-VOTES-FILE ASSIGN TO WOLFVOTE
009700     ORGANIZATION IS SEQUENTIAL
009800     FILE STATUS IS WS-WV-FILE-STATUS.
009900     SELECT DAY-VOTES-FILE ASSIGN TO DAYVOTE
010000     ORGANIZATION IS SEQUENTIAL
010100     FILE STATUS IS WS-DV-FILE-STATUS.
010200     SELECT ROUND-ACTIONS-FILE ASSIGN TO RNDACTN
010300     ORGANIZATION IS SEQUENTIAL
010400     FILE STATUS IS WS-RA-FILE-STATUS.
010500     SELECT ROUND-REPORT-FILE ASSIGN TO RNDRPT
010600     ORGANIZATION IS SEQUENTIAL
010700     FILE STATUS IS WS-RPT-FILE-STATUS.
010800*
010900* GN015J
011000* //WOLFRND  JOB 1,NOTIFY=&SYSUID
011100* //***************************************************/
011200* //COBRUN  EXEC IGYWCL
011300* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(WOLFRND),DISP=SHR
011400* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(WOLFRND),DISP=SHR
011500* //***************************************************/
011600* // IF RC = 0 THEN
011700* //***************************************************/
011800* //RUN     EXEC PGM=WOLFRND,PARM='01',UPSI=0
011900* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
012000* //PLAYROST  DD DSN=&SYSUID..GAMES.ROSTER,DISP=OLD
012100* //WOLFVOTE  DD DSN=&SYSUID..GAMES.WVOTES,DISP=OLD
012200* //DAYVOTE   DD DSN=&SYSUID..GAMES.DVOTES,DISP=OLD
012300* //RNDACTN   DD DSN=&SYSUID..GAMES.ACTIONS,DISP=OLD
012400* //RNDRPT    DD SYSOUT=*,OUTLIM=15000
012500* //CEEDUMP   DD DUMMY
012600* //SYSUDUMP  DD DUMMY
012700* //***************************************************/
012800* // ELSE
012900* // ENDIF
013000*
013100 DATA DIVISION.
013200 FILE SECTION.
013300 FD  PLAYER-ROSTER-FILE
013400     RECORD CONTAINS 40 CHARACTERS
013500     RECORDING MODE F.
013600 01  PLAYER-RECORD.
013700     05  PLAYER-ID-IN            PIC 9(4).
013800     05  PLAYER-NAME-IN          PIC X(20).
013900     05  SEAT-NUMBER-IN          PIC 9(1).
014000     05  ROLE-CODE-IN            PIC X(2).
014100     05  CAMP-CODE-IN            PIC X(1).
014200     05  ALIVE-FLAG-IN           PIC X(1).
014300     05  DEATH-REASON-CODE-IN    PIC X(1).
014400     05  HAS-SPOKEN-FLAG-IN      PIC X(1).
014500     05  HAS-VOTED-FLAG-IN       PIC X(1).
014600     05  VOTE-TARGET-ID-IN       PIC 9(4).
014700     05  WOLF-GAME-STATE-AREA.
014800         10  WOLF-ANTIDOTE-LEFT  PIC 9(1).
014900         10  WOLF-POISON-LEFT    PIC 9(1).
015000         10  WOLF-FIRST-NIGHT-SW PIC X(1).
015100         10  FILLER              PIC X(1).
015200*
015300 01  PLAYER-RECORD-RAW REDEFINES PLAYER-RECORD.
015400     05  PR-RAW-BYTES            PIC X(40).
015500*
015600* THE WOLF-VOTE AND DAY-VOTE CARDS AND THE ROUND-ACTIONS CARD
015700* ARE LAID OUT WALL-TO-WALL, NO SPARE BYTES - GN-015 SIZED
015800* THEM TO THE EXACT FIELD LIST AND THERE IS NO ROOM LEFT FOR
015900* A FILLER PAD ON ANY OF THE THREE.  THE RAW REDEFINES BELOW
016000* IS EACH RECORD'S ONLY "PAD" - A FLAT BYTE-STRING VIEW USED
016100* WHEN THE INPUT DECK NEEDS TO BE ECHOED TO SYSOUT UNCHANGED.
016200 FD  WEREWOLF-VOTES-FILE
016300     RECORD CONTAINS 8 CHARACTERS
016400     RECORDING MODE F.
016500 01  WOLF-VOTE-RECORD.
016600     05  WV-VOTER-ID-IN          PIC 9(4).
016700     05  WV-TARGET-ID-IN         PIC 9(4).
016800 01  WOLF-VOTE-RECORD-RAW REDEFINES WOLF-VOTE-RECORD.
016900     05  WV-RAW-BYTES            PIC X(8).
017000*
017100 FD  DAY-VOTES-FILE
017200     RECORD CONTAINS 8 CHARACTERS
017300     RECORDING MODE F.
017400 01  DAY-VOTE-RECORD.
017500     05  DV-VOTER-ID-IN          PIC 9(4).
017600     05  DV-TARGET-ID-IN         PIC 9(4).
017700 01  DAY-VOTE-RECORD-RAW REDEFINES DAY-VOTE-RECORD.
017800     05  DV-RAW-BYTES            PIC X(8).
017900*
018000 FD  ROUND-ACTIONS-FILE
018100     RECORD CONTAINS 9 CHARACTERS
018200     RECORDING MODE F.
018300 01  ROUND-ACTIONS-RECORD.
018400     05  RA-SEER-TARGET-IN       PIC 9(4).
018500     05  RA-ANTIDOTE-FLAG-IN     PIC X(1).
018600     05  RA-POISON-TARGET-IN     PIC 9(4).
018700 01  ROUND-ACTIONS-RECORD-RAW REDEFINES ROUND-ACTIONS-RECORD.
018800     05  RA-RAW-BYTES            PIC X(9).
018900*
019000 FD  ROUND-REPORT-FILE
019100     RECORD CONTAINS 80 CHARACTERS
019200     RECORDING MODE F.
019300 01  REPORT-RECORD                  PIC X(80).
019400*
019500 WORKING-STORAGE SECTION.
019600 77  WS-ROSTER-FILE-STATUS       PIC XX     VALUE SPACES.
019700 77  WS-WV-FILE-STATUS           PIC XX     VALUE SPACES.
019800 77  WS-DV-FILE-STATUS           PIC XX     VALUE SPACES.
019900 77  WS-RA-FILE-STATUS           PIC XX     VALUE SPACES.
020000 77  WS-RPT-FILE-STATUS          PIC XX     VALUE SPACES.
020100*
020200* SCRATCH SUBSCRIPTS AND ACCUMULATORS - ALL BINARY, PER SHOP
020300* STANDARD, SO THE PHASE PARAGRAPHS DO NOT DRAG ZONED ARITHMETIC
020400* THROUGH EVERY TABLE SCAN.
020500 77  WS-ROSTER-COUNT             PIC 9(1) COMP VALUE ZERO.
020600 77  WS-R-IDX                    PIC 9(1) COMP VALUE ZERO.
020700 77  WS-WV-IDX                   PIC 9(1) COMP VALUE ZERO.
020800 77  WS-DV-IDX                   PIC 9(1) COMP VALUE ZERO.
020900 77  WS-DL-IDX                   PIC 9(1) COMP VALUE ZERO.
021000 77  WS-SORT-I                   PIC 9(1) COMP VALUE ZERO.
021100 77  WS-SORT-J                   PIC 9(1) COMP VALUE ZERO.
021200 77  WS-LOOKUP-IDX               PIC 9(1) COMP VALUE ZERO.
021300 77  WS-LOOKUP-SCAN-IDX          PIC 9(1) COMP VALUE ZERO.
021400 77  WS-SEER-IDX                 PIC 9(1) COMP VALUE ZERO.
021500 77  WS-WITCH-IDX                PIC 9(1) COMP VALUE ZERO.
021600 77  WS-WOLF-VOTES-CAST          PIC 9(1) COMP VALUE ZERO.
021700 77  WS-WV-TALLY-COUNT           PIC 9(1) COMP VALUE ZERO.
021800 77  WS-WV-MAX-COUNT             PIC 9(2) COMP VALUE ZERO.
021900 77  WS-DAY-VOTES-CAST           PIC 9(1) COMP VALUE ZERO.
022000 77  WS-DV-TALLY-COUNT           PIC 9(1) COMP VALUE ZERO.
022100 77  WS-DAY-MAX-VOTES            PIC 9(2) COMP VALUE ZERO.
022200 77  WS-DAY-MAX-HOLDERS          PIC 9(1) COMP VALUE ZERO.
022300 77  WS-ALIVE-WW-CT              PIC 9(1) COMP VALUE ZERO.
022400 77  WS-ALIVE-SEER-CT            PIC 9(1) COMP VALUE ZERO.
022500 77  WS-ALIVE-WITCH-CT           PIC 9(1) COMP VALUE ZERO.
022600 77  WS-ALIVE-VILLAGER-CT        PIC 9(1) COMP VALUE ZERO.
022700 77  WS-ALIVE-TOTAL-CT           PIC 9(1) COMP VALUE ZERO.
022800 77  WS-BUILD-COUNT              PIC 9(1) COMP VALUE ZERO.
022900*
023000* NON-COUNTER SCRATCH - THESE HOLD PLAYER-ID VALUES, NOT LOOP
023100* POSITIONS, SO THEY STAY ZONED LIKE THE ROSTER FIELDS THEY
023200* ARE COMPARED AGAINST.
023300 77  WS-LOOKUP-ID                PIC 9(4)   VALUE ZERO.
023400 77  WS-SORT-SAVE-ID             PIC 9(4)   VALUE ZERO.
023500 77  WS-SORT-SAVE-CT             PIC 9(2) COMP VALUE ZERO.
023600 77  WS-BUILD-1                  PIC 9(4)   VALUE ZERO.
023700 77  WS-BUILD-2                  PIC 9(4)   VALUE ZERO.
023800 77  WS-DAY-MAX-TARGET           PIC 9(4)   VALUE ZERO.
023900 77  WS-DEATH-OP-ID               PIC 9(4)   VALUE ZERO.
024000*
024100 01  WS-EOF-SWITCHES.
024200     05  WS-EOF-PR-SW            PIC X      VALUE 'N'.
024300         88  EOF-ROSTER                     VALUE 'Y'.
024400     05  WS-EOF-WV-SW            PIC X      VALUE 'N'.
024500         88  EOF-WOLF-VOTES                 VALUE 'Y'.
024600     05  WS-EOF-DV-SW            PIC X      VALUE 'N'.
024700         88  EOF-DAY-VOTES                  VALUE 'Y'.
024800     05  WS-EOF-RA-SW            PIC X      VALUE 'N'.
024900         88  EOF-ROUND-ACTIONS              VALUE 'Y'.
025000     05  FILLER                  PIC X(4)   VALUE SPACES.
025100*
025200 01  WS-SEARCH-SWITCHES.
025300     05  WS-WV-FOUND-SW          PIC X      VALUE 'N'.
025400         88  WV-FOUND                       VALUE 'Y'.
025500     05  WS-DV-FOUND-SW          PIC X      VALUE 'N'.
025600         88  DV-TARGET-FOUND                VALUE 'Y'.
025700     05  FILLER                  PIC X(6)   VALUE SPACES.
025800*
025900* THE WHOLE SIX-SEAT ROSTER, KEPT IN CORE FOR THE LIFE OF THE
026000* RUN - EVERY PARAGRAPH IN THIS PROGRAM WORKS OFF THIS TABLE,
026100* NOT OFF THE FILE, BECAUSE THE NIGHT PHASE HAS TO SEE THE
026200* WHOLE ROOM BEFORE IT CAN FINALIZE ANY ONE SEAT.
026300 01  WS-ROSTER-TABLE.
026400     05  WS-ROSTER-ENTRY OCCURS 6 TIMES INDEXED BY WS-R-NDX.
026500         10  RO-PLAYER-ID        PIC 9(4).
026600         10  RO-PLAYER-NAME      PIC X(20).
026700         10  RO-SEAT-NUMBER      PIC 9(1).
026800         10  RO-ROLE-CODE        PIC X(2).
026900         10  RO-CAMP-CODE        PIC X(1).
027000         10  RO-ALIVE-FLAG       PIC X(1).
027100             88  RO-IS-ALIVE                 VALUE 'Y'.
027200         10  RO-DEATH-REASON-CODE PIC X(1).
027300         10  RO-HAS-SPOKEN-FLAG  PIC X(1).
027400         10  RO-HAS-VOTED-FLAG   PIC X(1).
027500         10  RO-VOTE-TARGET-ID   PIC 9(4).
027600         10  RO-ANTIDOTE-LEFT    PIC 9(1).
027700         10  RO-POISON-LEFT      PIC 9(1).
027800         10  RO-FIRST-NIGHT-SW   PIC X(1).
027900             88  RO-IS-FIRST-NIGHT           VALUE 'Y'.
028000         10  FILLER              PIC X(1).
028100*
028200* THIS NIGHT'S WOLF-VOTE TALLY - ONE SLOT PER DISTINCT TARGET
028300* NOMINATED, BUILT AS THE VOTE FILE IS READ (RULE 1).
028400 01  WS-WOLF-VOTE-TALLY.
028500     05  WS-WV-TALLY-ENTRY OCCURS 6 TIMES.
028600         10  WV-TARGET-ID        PIC 9(4).
028700         10  WV-VOTE-COUNT       PIC 9(2) COMP.
028800         10  FILLER              PIC X(2).
028900*
029000* THIS DAY'S EXILE-VOTE TALLY - SAME SHAPE, SORTED ASCENDING
029100* BY TARGET-ID BEFORE PRINTING (GN-071).
029200 01  WS-DAY-VOTE-TALLY.
029300     05  WS-DV-TALLY-ENTRY OCCURS 6 TIMES.
029400         10  DV-TARGET-ID        PIC 9(4).
029500         10  DV-VOTE-COUNT       PIC 9(2) COMP.
029600         10  FILLER              PIC X(2).
029700*
029800* UP TO TWO DEATHS PER NIGHT (ONE KILL, ONE POISON) - RULE 6.
029900 01  WS-NIGHT-DEATH-LIST.
030000     05  WS-DEATH-ID OCCURS 2 TIMES PIC 9(4).
030100 01  WS-NIGHT-DEATH-LIST-FLAT REDEFINES WS-NIGHT-DEATH-LIST.
030200     05  WS-DEATH-LIST-FLAT      PIC X(8).
030300*
030400* DERIVED RESULT AREAS - ONE PER PHASE, HELD IN CORE JUST LONG
030500* ENOUGH TO FEED THE ROUND REPORT.  NONE OF THE THREE IS EVER
030600* WRITTEN TO A FILE OF ITS OWN.
030700 01  WS-NIGHT-RESULT.
030800     05  NR-KILL-SUCCESS-FLAG    PIC X      VALUE 'N'.
030900     05  NR-KILL-TARGET-ID       PIC 9(4)   VALUE ZERO.
031000     05  NR-SEER-CHECK-RESULT-CODE PIC X    VALUE '-'.
031100     05  NR-ANTIDOTE-USED-FLAG   PIC X      VALUE 'N'.
031200     05  NR-SAVED-PLAYER-ID      PIC 9(4)   VALUE ZERO.
031300     05  NR-POISON-USED-FLAG     PIC X      VALUE 'N'.
031400     05  NR-POISONED-PLAYER-ID   PIC 9(4)   VALUE ZERO.
031500     05  NR-DEATH-COUNT          PIC 9(1)   VALUE ZERO.
031600     05  NR-DEATH-ID-1           PIC 9(4)   VALUE ZERO.
031700     05  NR-DEATH-ID-2           PIC 9(4)   VALUE ZERO.
031800     05  FILLER                  PIC X(10)  VALUE SPACES.
031900*
032000 01  WS-DAY-RESULT.
032100     05  DR-EXILE-OCCURRED-FLAG  PIC X      VALUE 'N'.
032200     05  DR-EXILED-PLAYER-ID    PIC 9(4)   VALUE ZERO.
032300     05  DR-MAX-VOTES            PIC 9(1)   VALUE ZERO.
032400     05  DR-TIE-FLAG             PIC X      VALUE 'N'.
032500     05  FILLER                  PIC X(10)  VALUE SPACES.
032600*
032700 01  WS-WIN-RESULT.
032800     05  WN-GAME-ENDED-FLAG      PIC X      VALUE 'N'.
032900     05  WN-WINNING-CAMP-CODE    PIC X      VALUE '-'.
033000     05  WN-ALIVE-WEREWOLF-COUNT PIC 9(1)   VALUE ZERO.
033100     05  WN-ALIVE-SEER-COUNT     PIC 9(1)   VALUE ZERO.
033200     05  WN-ALIVE-WITCH-COUNT    PIC 9(1)   VALUE ZERO.
033300     05  WN-ALIVE-VILLAGER-COUNT PIC 9(1)   VALUE ZERO.
033400     05  FILLER                  PIC X(10)  VALUE SPACES.
033500*
033600* REPORT PRINT LINES - EACH ONE HAND-SIZED TO THE 80-BYTE
033700* ROUND-REPORT-FILE RECORD, FILLER-PADDED TO THE FULL WIDTH.
033800 01  WS-RPT-NIGHT-HEADER.
033900     05  FILLER                  PIC X(6)   VALUE 'ROUND '.
034000     05  RH-ROUND-NO             PIC 9(2).
034100     05  FILLER                  PIC X(13)  VALUE ' NIGHT RESULT'.
034200     05  FILLER                  PIC X(59)  VALUE SPACES.
034300*
034400 01  WS-RPT-KILL-LINE.
034500     05  FILLER                  PIC X(15)  VALUE '  KILL TARGET: '.
034600     05  KL-TARGET-ID            PIC 9(4).
034700     05  FILLER                  PIC X(11)  VALUE '   SUCCESS:'.
034800     05  FILLER                  PIC X(1)   VALUE SPACE.
034900     05  KL-SUCCESS-FLAG         PIC X(1).
035000     05  FILLER                  PIC X(48)  VALUE SPACES.
035100*
035200 01  WS-RPT-SEER-LINE.
035300     05  FILLER                  PIC X(14)  VALUE '  SEER CHECK: '.
035400     05  SL-TARGET-ID            PIC 9(4).
035500     05  FILLER                  PIC X(4)   VALUE ' -> '.
035600     05  SL-RESULT-TEXT          PIC X(6).
035700     05  FILLER                  PIC X(52)  VALUE SPACES.
035800*
035900 01  WS-RPT-ANTIDOTE-LINE.
036000     05  FILLER                  PIC X(12)  VALUE '  ANTIDOTE: '.
036100     05  AL-USED-FLAG            PIC X(1).
036200     05  FILLER                  PIC X(9)   VALUE '   SAVED:'.
036300     05  FILLER                  PIC X(1)   VALUE SPACE.
036400     05  AL-SAVED-ID             PIC 9(4).
036500     05  FILLER                  PIC X(53)  VALUE SPACES.
036600*
036700 01  WS-RPT-POISON-LINE.
036800     05  FILLER                  PIC X(10)  VALUE '  POISON: '.
036900     05  PL-USED-FLAG            PIC X(1).
037000     05  FILLER                  PIC X(10)  VALUE '   TARGET:'.
037100     05  FILLER                  PIC X(1)   VALUE SPACE.
037200     05  PL-TARGET-ID            PIC 9(4).
037300     05  FILLER                  PIC X(54)  VALUE SPACES.
037400*
037500 01  WS-RPT-DEATHS-LINE.
037600     05  FILLER                  PIC X(21)  VALUE
037700             '  DEATHS THIS NIGHT: '.
037800     05  DL-DEATH-COUNT          PIC 9(1).
037900     05  FILLER                  PIC X(8)   VALUE '  (IDS: '.
038000     05  DL-DEATH-ID-1           PIC 9(4).
038100     05  FILLER                  PIC X(2)   VALUE ', '.
038200     05  DL-DEATH-ID-2           PIC 9(4).
038300     05  FILLER                  PIC X(1)   VALUE ')'.
038400     05  FILLER                  PIC X(39)  VALUE SPACES.
038500*
038600 01  WS-RPT-DAY-HEADER.
038700     05  FILLER                  PIC X(6)   VALUE 'ROUND '.
038800     05  DH-ROUND-NO             PIC 9(2).
038900     05  FILLER                  PIC X(11)  VALUE ' DAY RESULT'.
039000     05  FILLER                  PIC X(61)  VALUE SPACES.
039100*
039200 01  WS-RPT-VOTE-TALLY-HDR.
039300     05  FILLER                  PIC X(13)  VALUE '  VOTE TALLY:'.
039400     05  FILLER                  PIC X(67)  VALUE SPACES.
039500*
039600 01  WS-RPT-VOTE-LINE.
039700     05  FILLER                  PIC X(11)  VALUE '    PLAYER '.
039800     05  VL-TARGET-ID            PIC 9(4).
039900     05  FILLER                  PIC X(4)   VALUE ' ...'.
040000     05  FILLER                  PIC X(1)   VALUE SPACE.
040100     05  VL-VOTE-COUNT           PIC 9(2).
040200     05  FILLER                  PIC X(6)   VALUE ' VOTES'.
040300     05  FILLER                  PIC X(52)  VALUE SPACES.
040400*
040500 01  WS-RPT-MAXVOTES-LINE.
040600     05  FILLER                  PIC X(13)  VALUE '  MAX VOTES: '.
040700     05  ML-MAX-VOTES            PIC 9(2).
040800     05  FILLER                  PIC X(6)   VALUE '  TIE:'.
040900     05  FILLER                  PIC X(1)   VALUE SPACE.
041000     05  ML-TIE-FLAG             PIC X(1).
041100     05  FILLER                  PIC X(57)  VALUE SPACES.
041200*
041300 01  WS-RPT-EXILED-LINE.
041400     05  FILLER                  PIC X(10)  VALUE '  EXILED: '.
041500     05  EL-EXILED-TEXT          PIC X(4).
041600     05  FILLER                  PIC X(66)  VALUE SPACES.
041700*
041800 01  WS-RPT-WIN-HEADER.
041900     05  FILLER                  PIC X(6)   VALUE 'ROUND '.
042000     05  WH-ROUND-NO             PIC 9(2).
042100     05  FILLER                  PIC X(10)  VALUE ' WIN CHECK'.
042200     05  FILLER                  PIC X(62)  VALUE SPACES.
042300*
042400 01  WS-RPT-ALIVE-LINE.
042500     05  FILLER                  PIC X(11)  VALUE '  ALIVE WW:'.
042600     05  FILLER                  PIC X(1)   VALUE SPACE.
042700     05  AV-WW-CT                PIC 9(1).
042800     05  FILLER                  PIC X(7)   VALUE '  SEER:'.
042900     05  FILLER                  PIC X(1)   VALUE SPACE.
043000     05  AV-SEER-CT              PIC 9(1).
043100     05  FILLER                  PIC X(8)   VALUE '  WITCH:'.
043200     05  FILLER                  PIC X(1)   VALUE SPACE.
043300     05  AV-WITCH-CT             PIC 9(1).
043400     05  FILLER                  PIC X(11)  VALUE '  VILLAGER:'.
043500     05  FILLER                  PIC X(1)   VALUE SPACE.
043600     05  AV-VILLAGER-CT          PIC 9(1).
043700     05  FILLER                  PIC X(35)  VALUE SPACES.
043800*
043900 01  WS-RPT-WINRESULT-LINE.
044000     05  FILLER                  PIC X(14)  VALUE '  GAME ENDED: '.
044100     05  WL-ENDED-FLAG           PIC X(1).
044200     05  FILLER                  PIC X(15)  VALUE '   WINNING CAMP'.
044300     05  FILLER                  PIC X(2)   VALUE ': '.
044400     05  WL-CAMP-CODE            PIC X(1).
044500     05  FILLER                  PIC X(47)  VALUE SPACES.
044600*
044700 01  WS-RPT-BLANK-LINE           PIC X(80)  VALUE SPACES.
044800*
044900 01  WS-ABORT-MESSAGE.
045000     05  FILLER                  PIC X(9)   VALUE 'WOLFRND  '.
045100     05  WS-ABORT-TEXT           PIC X(60)  VALUE SPACES.
045200     05  FILLER                  PIC X(11)  VALUE 'JOB ABENDED'.
045300*
045400 LINKAGE SECTION.
045500 01  LS-PARM-AREA.
045600     05  LS-PARM-LEN             PIC S9(4) COMP.
045700     05  LS-PARM-ROUND-NO        PIC 9(2).
045800*
045900 PROCEDURE DIVISION USING LS-PARM-AREA.
046000*
046100 100-PRIMARY.
046200     PERFORM 105-OPEN-INPUT-FILES
046300     PERFORM 110-LOAD-ROSTER UNTIL EOF-ROSTER
046400     PERFORM 112-VALIDATE-ROSTER-SIZE
046500     CLOSE PLAYER-ROSTER-FILE
046600     PERFORM 115-READ-ROUND-ACTIONS
046700     PERFORM 200-NIGHT-PHASE
046800     PERFORM 235-WRITE-NIGHT-REPORT
046900     PERFORM 400-CHECK-WIN-CONDITION
047000     IF NOT WN-GAME-ENDED-FLAG = 'Y'
047100         PERFORM 300-DAY-PHASE
047200         PERFORM 335-WRITE-DAY-REPORT
047300         PERFORM 400-CHECK-WIN-CONDITION
047400     END-IF
047500     PERFORM 405-WRITE-WIN-REPORT
047600     IF NOT WN-GAME-ENDED-FLAG = 'Y'
047700         PERFORM 500-ADVANCE-ROUND
047800     END-IF
047900     PERFORM 900-REWRITE-ROSTER
048000     PERFORM 950-CLOSE-ALL
048100     STOP RUN.
048200*
048300 105-OPEN-INPUT-FILES.
048400     OPEN INPUT PLAYER-ROSTER-FILE
048500     IF WS-ROSTER-FILE-STATUS NOT = '00'
048600         MOVE 'ROSTER FILE WOULD NOT OPEN FOR INPUT'
048700             TO WS-ABORT-TEXT
048800         PERFORM 990-ABEND-JOB
048900     END-IF
049000     OPEN INPUT WEREWOLF-VOTES-FILE
049100     OPEN INPUT DAY-VOTES-FILE
049200     OPEN INPUT ROUND-ACTIONS-FILE
049300     OPEN OUTPUT ROUND-REPORT-FILE.
049400*
049500 110-LOAD-ROSTER.
049600     READ PLAYER-ROSTER-FILE
049700         AT END
049800             SET EOF-ROSTER TO TRUE
049900             GO TO 110-EXIT
050000     END-READ
050100     ADD 1 TO WS-ROSTER-COUNT
050200     MOVE WS-ROSTER-COUNT TO WS-R-IDX
050300     MOVE PLAYER-ID-IN         TO RO-PLAYER-ID(WS-R-IDX)
050400     MOVE PLAYER-NAME-IN       TO RO-PLAYER-NAME(WS-R-IDX)
050500     MOVE SEAT-NUMBER-IN       TO RO-SEAT-NUMBER(WS-R-IDX)
050600     MOVE ROLE-CODE-IN         TO RO-ROLE-CODE(WS-R-IDX)
050700     MOVE CAMP-CODE-IN         TO RO-CAMP-CODE(WS-R-IDX)
050800     MOVE ALIVE-FLAG-IN        TO RO-ALIVE-FLAG(WS-R-IDX)
050900     MOVE DEATH-REASON-CODE-IN TO RO-DEATH-REASON-CODE(WS-R-IDX)
051000     MOVE HAS-SPOKEN-FLAG-IN   TO RO-HAS-SPOKEN-FLAG(WS-R-IDX)
051100     MOVE HAS-VOTED-FLAG-IN    TO RO-HAS-VOTED-FLAG(WS-R-IDX)
051200     MOVE VOTE-TARGET-ID-IN    TO RO-VOTE-TARGET-ID(WS-R-IDX)
051300     MOVE WOLF-ANTIDOTE-LEFT   TO RO-ANTIDOTE-LEFT(WS-R-IDX)
051400     MOVE WOLF-POISON-LEFT     TO RO-POISON-LEFT(WS-R-IDX)
051500     MOVE WOLF-FIRST-NIGHT-SW  TO RO-FIRST-NIGHT-SW(WS-R-IDX).
051600 110-EXIT.
051700     EXIT.
051800*
051900 112-VALIDATE-ROSTER-SIZE.
052000*    RULE 10 - THIS PROGRAM LOADS THE ROSTER INTO A 6-ENTRY
052100*    TABLE, SO AN OFF-SIZE FILE ABENDS HERE, NOT LATER.
052200     IF WS-ROSTER-COUNT NOT = 6
052300         MOVE 'ROSTER DOES NOT CONTAIN EXACTLY 6 PLAYERS'
052400             TO WS-ABORT-TEXT
052500         PERFORM 990-ABEND-JOB
052600     END-IF.
052700*
052800 115-READ-ROUND-ACTIONS.
052900     READ ROUND-ACTIONS-FILE
053000         AT END
053100             SET EOF-ROUND-ACTIONS TO TRUE
053200             MOVE ZERO TO RA-SEER-TARGET-IN
053300             MOVE 'N'  TO RA-ANTIDOTE-FLAG-IN
053400             MOVE ZERO TO RA-POISON-TARGET-IN
053500     END-READ.
053600*
053700****************************************************************
053800*                    N I G H T   P H A S E                     *
053900****************************************************************
054000 200-NIGHT-PHASE.
054100     MOVE ZERO TO WS-WOLF-VOTES-CAST
054200     MOVE ZERO TO WS-WV-TALLY-COUNT
054300     PERFORM 205-TALLY-WOLF-VOTES UNTIL EOF-WOLF-VOTES
054400     PERFORM 210-RESOLVE-KILL-TARGET
054500     PERFORM 215-SEER-CHECK
054600     PERFORM 220-WITCH-ACTION
054700     PERFORM 225-COMPUTE-DEATH-LIST
054800     PERFORM 230-APPLY-NIGHT-DEATHS.
054900*
055000 205-TALLY-WOLF-VOTES.
055100     READ WEREWOLF-VOTES-FILE
055200         AT END
055300             SET EOF-WOLF-VOTES TO TRUE
055400         NOT AT END
055500             ADD 1 TO WS-WOLF-VOTES-CAST
055600             PERFORM 206-ACCUMULATE-WOLF-VOTE
055700     END-READ.
055800*
055900 206-ACCUMULATE-WOLF-VOTE.
056000*    RULE 1 - CONTROL-BREAK-STYLE ACCUMULATION BY TARGET-ID.
056100*    A LINEAR SCAN OF THE TALLY TABLE STANDS IN FOR THE SORT
056200*    THE ORIGINAL DESIGN USED - THIS SHOP HAS NO USE FOR THE
056300*    SORT VERB ON A TABLE THIS SMALL.
056400     MOVE 'N' TO WS-WV-FOUND-SW
056500     PERFORM 207-SCAN-WOLF-TALLY-SLOT
056600         VARYING WS-WV-IDX FROM 1 BY 1
056700         UNTIL WS-WV-IDX > WS-WV-TALLY-COUNT OR WV-FOUND
056800     IF NOT WV-FOUND
056900         ADD 1 TO WS-WV-TALLY-COUNT
057000         MOVE WV-TARGET-ID-IN TO WV-TARGET-ID(WS-WV-TALLY-COUNT)
057100         MOVE 1 TO WV-VOTE-COUNT(WS-WV-TALLY-COUNT)
057200     END-IF.
057300*
057400 207-SCAN-WOLF-TALLY-SLOT.
057500     IF WV-TARGET-ID(WS-WV-IDX) = WV-TARGET-ID-IN
057600         ADD 1 TO WV-VOTE-COUNT(WS-WV-IDX)
057700         SET WV-FOUND TO TRUE
057800     END-IF.
057900*
058000 210-RESOLVE-KILL-TARGET.
058100     MOVE 'N' TO NR-KILL-SUCCESS-FLAG
058200     MOVE ZERO TO NR-KILL-TARGET-ID
058300     IF WS-WV-TALLY-COUNT = ZERO
058400*        NO VOTES CAST - RULE, STEP 2.
058500         GO TO 210-EXIT
058600     END-IF
058700*    FIRST-MAXIMUM-IN-TABLE-ORDER TIEBREAK - GN-052.  THE FIRST
058800*    TARGET ENCOUNTERED WHOSE COUNT EQUALS THE RUNNING HIGH IS
058900*    THE ONE THAT SURVIVES A TIE; LATER TARGETS WITH THE SAME
059000*    COUNT DO NOT DISPLACE IT.
059100     MOVE ZERO TO WS-WV-MAX-COUNT
059200     MOVE ZERO TO NR-KILL-TARGET-ID
059300     PERFORM 211-SCAN-FOR-MAX-VOTE
059400         VARYING WS-WV-IDX FROM 1 BY 1
059500         UNTIL WS-WV-IDX > WS-WV-TALLY-COUNT
059600     MOVE NR-KILL-TARGET-ID TO WS-LOOKUP-ID
059700     PERFORM 850-FIND-ROSTER-BY-ID
059800     IF WS-LOOKUP-IDX = ZERO OR NOT RO-IS-ALIVE(WS-LOOKUP-IDX)
059900*        RULE, STEP 4 - RESOLVED TARGET MUST EXIST AND BE ALIVE.
060000         MOVE ZERO TO NR-KILL-TARGET-ID
060100         GO TO 210-EXIT
060200     END-IF
060300     MOVE 'Y' TO NR-KILL-SUCCESS-FLAG.
060400 210-EXIT.
060500     EXIT.
060600*
060700 211-SCAN-FOR-MAX-VOTE.
060800     IF WV-VOTE-COUNT(WS-WV-IDX) > WS-WV-MAX-COUNT
060900         MOVE WV-VOTE-COUNT(WS-WV-IDX) TO WS-WV-MAX-COUNT
061000         MOVE WV-TARGET-ID(WS-WV-IDX) TO NR-KILL-TARGET-ID
061100     END-IF.
061200*
061300 215-SEER-CHECK.
061400     MOVE '-' TO NR-SEER-CHECK-RESULT-CODE
061500     IF RA-SEER-TARGET-IN = ZERO
061600         GO TO 215-EXIT
061700     END-IF
061800     PERFORM 216-FIND-LIVING-SEER
061900     IF WS-SEER-IDX = ZERO
062000*        NO LIVING SEER TO PERFORM THE CHECK - NOTHING TO DO.
062100         GO TO 215-EXIT
062200     END-IF
062300     MOVE RA-SEER-TARGET-IN TO WS-LOOKUP-ID
062400     PERFORM 850-FIND-ROSTER-BY-ID
062500     IF WS-LOOKUP-IDX = ZERO
062600         GO TO 215-EXIT
062700     END-IF
062800     IF NOT RO-IS-ALIVE(WS-LOOKUP-IDX)
062900         GO TO 215-EXIT
063000     END-IF
063100     IF RA-SEER-TARGET-IN = RO-PLAYER-ID(WS-SEER-IDX)
063200*        RULE 2 - SELF-CHECK FORBIDDEN.
063300         GO TO 215-EXIT
063400     END-IF
063500     IF RO-ROLE-CODE(WS-LOOKUP-IDX) = 'WW'
063600         MOVE 'W' TO NR-SEER-CHECK-RESULT-CODE
063700     ELSE
063800         MOVE 'G' TO NR-SEER-CHECK-RESULT-CODE
063900     END-IF.
064000 215-EXIT.
064100     EXIT.
064200*
064300 216-FIND-LIVING-SEER.
064400     MOVE ZERO TO WS-SEER-IDX
064500     PERFORM 217-CHECK-ONE-SEER-SEAT
064600         VARYING WS-R-IDX FROM 1 BY 1
064700         UNTIL WS-R-IDX > 6 OR WS-SEER-IDX NOT = ZERO.
064800*
064900 217-CHECK-ONE-SEER-SEAT.
065000     IF RO-ROLE-CODE(WS-R-IDX) = 'SE' AND RO-IS-ALIVE(WS-R-IDX)
065100         MOVE WS-R-IDX TO WS-SEER-IDX
065200     END-IF.
065300*
065400 220-WITCH-ACTION.
065500     MOVE 'N' TO NR-ANTIDOTE-USED-FLAG
065600     MOVE ZERO TO NR-SAVED-PLAYER-ID
065700     MOVE 'N' TO NR-POISON-USED-FLAG
065800     MOVE ZERO TO NR-POISONED-PLAYER-ID
065900     PERFORM 221-FIND-LIVING-WITCH
066000     IF WS-WITCH-IDX NOT = ZERO
066100*        RULE, STEP 6 - THE FIRST-NIGHT SWITCH IS CLEARED
066200*        UNCONDITIONALLY BELOW, EVEN IF NO POTION IS USED.
066300         IF RA-ANTIDOTE-FLAG-IN = 'Y'
066400              AND RA-POISON-TARGET-IN NOT = ZERO
066500*            RULE 3 - MUTUAL EXCLUSION.  BOTH ACTIONS ARE
066600*            REJECTED OUTRIGHT - GN-059.  THIS IS A VALIDATION
066700*            FAILURE, NOT A SILENT NO-OP, SO NO POTION IS
066800*            CONSUMED EITHER WAY.
066900             DISPLAY 'WOLFRND - WITCH SUBMITTED ANTIDOTE AND '
067000                     'POISON IN THE SAME NIGHT - BOTH REJECTED'
067100         ELSE
067200             PERFORM 223-TRY-ANTIDOTE
067300             PERFORM 224-TRY-POISON
067400         END-IF
067500         MOVE 'N' TO RO-FIRST-NIGHT-SW(WS-WITCH-IDX)
067600     END-IF.
067700*
067800 221-FIND-LIVING-WITCH.
067900     MOVE ZERO TO WS-WITCH-IDX
068000     PERFORM 222-CHECK-ONE-WITCH-SEAT
068100         VARYING WS-R-IDX FROM 1 BY 1
068200         UNTIL WS-R-IDX > 6 OR WS-WITCH-IDX NOT = ZERO.
068300*
068400 222-CHECK-ONE-WITCH-SEAT.
068500     IF RO-ROLE-CODE(WS-R-IDX) = 'WI' AND RO-IS-ALIVE(WS-R-IDX)
068600         MOVE WS-R-IDX TO WS-WITCH-IDX
068700     END-IF.
068800*
068900 223-TRY-ANTIDOTE.
069000     IF RA-ANTIDOTE-FLAG-IN = 'Y'
069100         EVALUATE TRUE
069200             WHEN RO-ANTIDOTE-LEFT(WS-WITCH-IDX) = ZERO
069300*                RULE 5 - ANTIDOTE ALREADY SPENT THIS GAME.
069400                 DISPLAY 'WOLFRND - WITCH HAS NO ANTIDOTE LEFT'
069500             WHEN RO-IS-FIRST-NIGHT(WS-WITCH-IDX)
069600                  AND NR-KILL-TARGET-ID
069700                      = RO-PLAYER-ID(WS-WITCH-IDX)
069800*                RULE 4 - FIRST-NIGHT SELF-SAVE BAN.
069900                 DISPLAY 'WOLFRND - WITCH MAY NOT SELF-SAVE ON '
070000                         'THE FIRST NIGHT'
070100             WHEN NR-KILL-SUCCESS-FLAG NOT = 'Y'
070200*                RULE, STEP 6 - NO ONE WAS KILLED TO SAVE.
070300                 DISPLAY 'WOLFRND - NO KILL TARGET THIS NIGHT - '
070400                         'ANTIDOTE HAS NOTHING TO SAVE'
070500             WHEN OTHER
070600                 SUBTRACT 1 FROM RO-ANTIDOTE-LEFT(WS-WITCH-IDX)
070700                 MOVE NR-KILL-TARGET-ID TO NR-SAVED-PLAYER-ID
070800                 MOVE 'Y' TO NR-ANTIDOTE-USED-FLAG
070900         END-EVALUATE
071000     END-IF.
071100*
071200 224-TRY-POISON.
071300     IF RA-POISON-TARGET-IN NOT = ZERO
071400         MOVE RA-POISON-TARGET-IN TO WS-LOOKUP-ID
071500         PERFORM 850-FIND-ROSTER-BY-ID
071600         EVALUATE TRUE
071700             WHEN RO-POISON-LEFT(WS-WITCH-IDX) = ZERO
071800*                RULE 5 - POISON ALREADY SPENT THIS GAME.
071900                 DISPLAY 'WOLFRND - WITCH HAS NO POISON LEFT'
072000             WHEN WS-LOOKUP-IDX = ZERO
072100                  OR NOT RO-IS-ALIVE(WS-LOOKUP-IDX)
072200*                POISON TARGET MUST EXIST AND BE ALIVE.
072300                 DISPLAY 'WOLFRND - POISON TARGET DOES NOT '
072400                         'EXIST OR IS ALREADY DEAD'
072500             WHEN OTHER
072600                 SUBTRACT 1 FROM RO-POISON-LEFT(WS-WITCH-IDX)
072700                 MOVE RA-POISON-TARGET-IN
072800                     TO NR-POISONED-PLAYER-ID
072900                 MOVE 'Y' TO NR-POISON-USED-FLAG
073000         END-EVALUATE
073100     END-IF.
073200*
073300 225-COMPUTE-DEATH-LIST.
073400*    RULE 6 - ADD-KILL, THEN REMOVE-ANTIDOTE-SAVE, THEN
073500*    ADD-POISON, IN THAT EXACT ORDER.  THIS IS A LIST BUILD,
073600*    NOT A SET BUILD - GN-066 - SO NO DEDUPLICATION IS DONE
073700*    AT ANY STEP, EVEN IF THE SAME ID IS ADDED TWICE.
073800     MOVE ZERO TO WS-BUILD-COUNT
073900     MOVE ZERO TO WS-BUILD-1
074000     MOVE ZERO TO WS-BUILD-2
074100     IF NR-KILL-SUCCESS-FLAG = 'Y' AND NR-KILL-TARGET-ID NOT = ZERO
074200         MOVE NR-KILL-TARGET-ID TO WS-DEATH-OP-ID
074300         PERFORM 226-APPEND-TO-BUILD-LIST
074400     END-IF
074500     IF NR-ANTIDOTE-USED-FLAG = 'Y'
074600         MOVE NR-SAVED-PLAYER-ID TO WS-DEATH-OP-ID
074700         PERFORM 227-REMOVE-FROM-BUILD-LIST
074800     END-IF
074900     IF NR-POISON-USED-FLAG = 'Y'
075000         MOVE NR-POISONED-PLAYER-ID TO WS-DEATH-OP-ID
075100         PERFORM 226-APPEND-TO-BUILD-LIST
075200     END-IF
075300     MOVE WS-BUILD-1 TO NR-DEATH-ID-1
075400     MOVE WS-BUILD-2 TO NR-DEATH-ID-2
075500     MOVE WS-BUILD-COUNT TO NR-DEATH-COUNT.
075600*
075700 226-APPEND-TO-BUILD-LIST.
075800*    A PLAIN TWO-SLOT LIST APPEND - THE DEATH LIST CANNOT HOLD
075900*    MORE THAN TWO NAMES IN ONE NIGHT (ONE KILL, ONE POISON).
076000     IF WS-BUILD-COUNT = ZERO
076100         MOVE WS-DEATH-OP-ID TO WS-BUILD-1
076200     ELSE
076300         MOVE WS-DEATH-OP-ID TO WS-BUILD-2
076400     END-IF
076500     ADD 1 TO WS-BUILD-COUNT.
076600*
076700 227-REMOVE-FROM-BUILD-LIST.
076800*    REMOVES ONE MATCHING OCCURRENCE ONLY - IF THE SAVED ID IS
076900*    NOT ON THE LIST (NOTHING TO SAVE, OR A DIFFERENT PLAYER
077000*    WAS KILLED) THE LIST IS LEFT ALONE.
077100     IF WS-BUILD-COUNT = 1 AND WS-BUILD-1 = WS-DEATH-OP-ID
077200         MOVE ZERO TO WS-BUILD-1
077300         MOVE ZERO TO WS-BUILD-COUNT
077400     ELSE
077500         IF WS-BUILD-COUNT = 2 AND WS-BUILD-1 = WS-DEATH-OP-ID
077600             MOVE WS-BUILD-2 TO WS-BUILD-1
077700             MOVE ZERO TO WS-BUILD-2
077800             SUBTRACT 1 FROM WS-BUILD-COUNT
077900         ELSE
078000             IF WS-BUILD-COUNT = 2 AND WS-BUILD-2 = WS-DEATH-OP-ID
078100                 MOVE ZERO TO WS-BUILD-2
078200                 SUBTRACT 1 FROM WS-BUILD-COUNT
078300             END-IF
078400         END-IF
078500     END-IF.
078600*
078700 230-APPLY-NIGHT-DEATHS.
078800     MOVE ZERO TO WS-DEATH-ID(1)
078900     MOVE ZERO TO WS-DEATH-ID(2)
079000     IF NR-DEATH-COUNT NOT = ZERO
079100         MOVE NR-DEATH-ID-1 TO WS-DEATH-ID(1)
079200     END-IF
079300     IF NR-DEATH-COUNT = 2
079400         MOVE NR-DEATH-ID-2 TO WS-DEATH-ID(2)
079500     END-IF
079600     PERFORM 231-MARK-ONE-DEATH
079700         VARYING WS-DL-IDX FROM 1 BY 1
079800         UNTIL WS-DL-IDX > NR-DEATH-COUNT.
079900*
080000 231-MARK-ONE-DEATH.
080100     MOVE WS-DEATH-ID(WS-DL-IDX) TO WS-LOOKUP-ID
080200     PERFORM 850-FIND-ROSTER-BY-ID
080300     IF WS-LOOKUP-IDX NOT = ZERO
080400         MOVE 'N' TO RO-ALIVE-FLAG(WS-LOOKUP-IDX)
080500         IF WS-DEATH-ID(WS-DL-IDX) = NR-POISONED-PLAYER-ID
080600              AND NR-POISON-USED-FLAG = 'Y'
080700             MOVE 'P' TO RO-DEATH-REASON-CODE(WS-LOOKUP-IDX)
080800         ELSE
080900             MOVE 'K' TO RO-DEATH-REASON-CODE(WS-LOOKUP-IDX)
081000         END-IF
081100     END-IF.
081200*
081300****************************************************************
081400*                      D A Y   P H A S E                       *
081500****************************************************************
081600 300-DAY-PHASE.
081700     PERFORM 305-ANNOUNCE-DEATHS
081800     PERFORM 310-LAST-WORDS
081900     PERFORM 315-COLLECT-SPEECHES
082000     MOVE ZERO TO WS-DAY-VOTES-CAST
082100     PERFORM 320-COLLECT-DAY-VOTES UNTIL EOF-DAY-VOTES
082200     PERFORM 325-TALLY-DAY-VOTES
082300     PERFORM 330-RESOLVE-EXILE.
082400*
082500 305-ANNOUNCE-DEATHS.
082600     IF NR-DEATH-COUNT = ZERO
082700         DISPLAY 'WOLFRND - IT WAS A PEACEFUL NIGHT - NO ONE '
082800                 'DIED'
082900     ELSE
083000         DISPLAY 'WOLFRND - THE FOLLOWING PLAYERS DIED IN '
083100                 'THE NIGHT:'
083200         PERFORM 306-ANNOUNCE-ONE-DEATH
083300             VARYING WS-DL-IDX FROM 1 BY 1
083400             UNTIL WS-DL-IDX > NR-DEATH-COUNT
083500     END-IF.
083600*
083700 306-ANNOUNCE-ONE-DEATH.
083800     IF WS-NARRATE-SW
083900         DISPLAY '  PLAYER ' WS-DEATH-ID(WS-DL-IDX)
084000     END-IF.
084100*
084200 310-LAST-WORDS.
084300*    RULE 11 - A BLANK LAST-WORDS SUBMISSION BECOMES THE FIXED
084400*    PLACEHOLDER.  THE ROUND-ACTIONS CARD CARRIES NO FREE-TEXT
084500*    FIELD FOR THIS GAME SIZE, SO EVERY DEAD PLAYER'S LAST
084600*    WORDS ARE BLANK ON SUBMISSION AND THE PLACEHOLDER IS ALL
084700*    THAT EVER PRINTS - THE SUBSTITUTION LOGIC STILL RUNS.
084800     IF NR-DEATH-COUNT = ZERO
084900         GO TO 310-EXIT
085000     END-IF
085100     PERFORM 311-RECORD-ONE-LAST-WORD
085200         VARYING WS-DL-IDX FROM 1 BY 1
085300         UNTIL WS-DL-IDX > NR-DEATH-COUNT.
085400 310-EXIT.
085500     EXIT.
085600*
085700 311-RECORD-ONE-LAST-WORD.
085800     IF WS-NARRATE-SW
085900         DISPLAY '  LAST WORDS, PLAYER ' WS-DEATH-ID(WS-DL-IDX)
086000                 ': [NO LAST WORDS]'
086100     END-IF.
086200*
086300 315-COLLECT-SPEECHES.
086400*    SPEECH ORDER = ALIVE PLAYERS IN ASCENDING SEAT NUMBER,
086500*    WHICH IS THE ROSTER'S OWN LOAD ORDER FOR THIS GAME SIZE.
086600     PERFORM 316-COLLECT-ONE-SPEECH
086700         VARYING WS-R-IDX FROM 1 BY 1
086800         UNTIL WS-R-IDX > 6.
086900*
087000 316-COLLECT-ONE-SPEECH.
087100     IF RO-IS-ALIVE(WS-R-IDX)
087200*        RULE 11 - BLANK SPEECH SUBMISSION BECOMES THE FIXED
087300*        PLACEHOLDER "[SILENT]" (NO FREE-TEXT FIELD ON THE
087400*        ROUND-ACTIONS CARD FOR THIS GAME SIZE).
087500         IF WS-NARRATE-SW
087600             DISPLAY '  SPEECH, PLAYER ' RO-PLAYER-ID(WS-R-IDX)
087700                     ': [SILENT]'
087800         END-IF
087900         MOVE 'Y' TO RO-HAS-SPOKEN-FLAG(WS-R-IDX)
088000     END-IF.
088100*
088200 320-COLLECT-DAY-VOTES.
088300     READ DAY-VOTES-FILE
088400         AT END
088500             SET EOF-DAY-VOTES TO TRUE
088600         NOT AT END
088700             PERFORM 321-APPLY-ONE-DAY-VOTE
088800     END-READ.
088900*
089000 321-APPLY-ONE-DAY-VOTE.
089100     MOVE DV-VOTER-ID-IN TO WS-LOOKUP-ID
089200     PERFORM 850-FIND-ROSTER-BY-ID
089300     IF WS-LOOKUP-IDX = ZERO OR NOT RO-IS-ALIVE(WS-LOOKUP-IDX)
089400*        VOTER IS NOT AN ALIVE PLAYER - DROP THE VOTE.
089500         GO TO 321-EXIT
089600     END-IF
089700     IF DV-TARGET-ID-IN = ZERO
089800*        RULE 8 - ABSTENTION.  ANY PRIOR VOTE FROM THIS VOTER
089900*        IS WITHDRAWN, AND NOTHING IS COUNTED FOR ANYONE.
090000         MOVE ZERO TO RO-VOTE-TARGET-ID(WS-LOOKUP-IDX)
090100         MOVE 'N' TO RO-HAS-VOTED-FLAG(WS-LOOKUP-IDX)
090200         GO TO 321-EXIT
090300     END-IF
090400     MOVE DV-TARGET-ID-IN TO RO-VOTE-TARGET-ID(WS-LOOKUP-IDX)
090500     MOVE 'Y' TO RO-HAS-VOTED-FLAG(WS-LOOKUP-IDX)
090600     ADD 1 TO WS-DAY-VOTES-CAST.
090700 321-EXIT.
090800     EXIT.
090900*
091000 325-TALLY-DAY-VOTES.
091100*    RULE 8 - ONLY PLAYERS WHOSE HAS-VOTED-FLAG IS "Y" ARE
091200*    COUNTED (GN-055 FIX) - AN ABSTAIN NEVER REACHES THE
091300*    TALLY, NOT EVEN AS A VOTE FOR PLAYER 0000.
091400     MOVE ZERO TO WS-DV-TALLY-COUNT
091500     PERFORM 326-ACCUMULATE-DAY-VOTE
091600         VARYING WS-R-IDX FROM 1 BY 1
091700         UNTIL WS-R-IDX > 6
091800     IF WS-DV-TALLY-COUNT > 1
091900         PERFORM 327-SORT-DAY-TALLY
092000     END-IF
092100     PERFORM 328-FIND-MAX-DAY-VOTES.
092200*
092300 326-ACCUMULATE-DAY-VOTE.
092400     IF RO-HAS-VOTED-FLAG(WS-R-IDX) = 'Y'
092500         MOVE 'N' TO WS-DV-FOUND-SW
092600         PERFORM 324-SCAN-DAY-TALLY-SLOT
092700             VARYING WS-DV-IDX FROM 1 BY 1
092800             UNTIL WS-DV-IDX > WS-DV-TALLY-COUNT
092900                OR DV-TARGET-FOUND
093000         IF NOT DV-TARGET-FOUND
093100             ADD 1 TO WS-DV-TALLY-COUNT
093200             MOVE RO-VOTE-TARGET-ID(WS-R-IDX)
093300                 TO DV-TARGET-ID(WS-DV-TALLY-COUNT)
093400             MOVE 1 TO DV-VOTE-COUNT(WS-DV-TALLY-COUNT)
093500         END-IF
093600     END-IF.
093700*
093800 324-SCAN-DAY-TALLY-SLOT.
093900     IF DV-TARGET-ID(WS-DV-IDX) = RO-VOTE-TARGET-ID(WS-R-IDX)
094000         ADD 1 TO DV-VOTE-COUNT(WS-DV-IDX)
094100         SET DV-TARGET-FOUND TO TRUE
094200     END-IF.
094300*
094400 327-SORT-DAY-TALLY.
094500*    A PLAIN BUBBLE PASS, ASCENDING ON TARGET-ID - GN-071.
094600*    THE TABLE NEVER HOLDS MORE THAN SIX ENTRIES SO THE
094700*    QUADRATIC PASS COSTS NOTHING WORTH MEASURING.
094800     PERFORM 329-SORT-OUTER-PASS
094900         VARYING WS-SORT-I FROM 1 BY 1
095000         UNTIL WS-SORT-I > WS-DV-TALLY-COUNT - 1.
095100*
095200 329-SORT-OUTER-PASS.
095300     PERFORM 340-SORT-INNER-PASS
095400         VARYING WS-SORT-J FROM 1 BY 1
095500         UNTIL WS-SORT-J > WS-DV-TALLY-COUNT - WS-SORT-I.
095600*
095700 340-SORT-INNER-PASS.
095800     IF DV-TARGET-ID(WS-SORT-J) > DV-TARGET-ID(WS-SORT-J + 1)
095900         MOVE DV-TARGET-ID(WS-SORT-J)  TO WS-SORT-SAVE-ID
096000         MOVE DV-VOTE-COUNT(WS-SORT-J) TO WS-SORT-SAVE-CT
096100         MOVE DV-TARGET-ID(WS-SORT-J + 1)
096200             TO DV-TARGET-ID(WS-SORT-J)
096300         MOVE DV-VOTE-COUNT(WS-SORT-J + 1)
096400             TO DV-VOTE-COUNT(WS-SORT-J)
096500         MOVE WS-SORT-SAVE-ID  TO DV-TARGET-ID(WS-SORT-J + 1)
096600         MOVE WS-SORT-SAVE-CT TO DV-VOTE-COUNT(WS-SORT-J + 1)
096700     END-IF.
096800*
096900 328-FIND-MAX-DAY-VOTES.
097000     MOVE ZERO TO WS-DAY-MAX-VOTES
097100     MOVE ZERO TO WS-DAY-MAX-HOLDERS
097200     MOVE ZERO TO WS-DAY-MAX-TARGET
097300     IF WS-DV-TALLY-COUNT = ZERO
097400         GO TO 328-EXIT
097500     END-IF
097600     PERFORM 341-SCAN-FOR-DAY-MAX
097700         VARYING WS-DV-IDX FROM 1 BY 1
097800         UNTIL WS-DV-IDX > WS-DV-TALLY-COUNT
097900     PERFORM 342-COUNT-DAY-MAX-HOLDERS
098000         VARYING WS-DV-IDX FROM 1 BY 1
098100         UNTIL WS-DV-IDX > WS-DV-TALLY-COUNT.
098200 328-EXIT.
098300     EXIT.
098400*
098500 341-SCAN-FOR-DAY-MAX.
098600     IF DV-VOTE-COUNT(WS-DV-IDX) > WS-DAY-MAX-VOTES
098700         MOVE DV-VOTE-COUNT(WS-DV-IDX) TO WS-DAY-MAX-VOTES
098800     END-IF.
098900*
099000 342-COUNT-DAY-MAX-HOLDERS.
099100     IF DV-VOTE-COUNT(WS-DV-IDX) = WS-DAY-MAX-VOTES
099200         ADD 1 TO WS-DAY-MAX-HOLDERS
099300         MOVE DV-TARGET-ID(WS-DV-IDX) TO WS-DAY-MAX-TARGET
099400     END-IF.
099500*
099600 330-RESOLVE-EXILE.
099700*    RULE 7 - A SHARED TOP COUNT, OR ZERO VOTES CAST, MEANS
099800*    NOBODY IS EXILED TODAY.
099900     MOVE 'N' TO DR-EXILE-OCCURRED-FLAG
100000     MOVE ZERO TO DR-EXILED-PLAYER-ID
100100     MOVE WS-DAY-MAX-VOTES TO DR-MAX-VOTES
100200     IF WS-DV-TALLY-COUNT = ZERO OR WS-DAY-MAX-HOLDERS > 1
100300         MOVE 'Y' TO DR-TIE-FLAG
100400         GO TO 330-EXIT
100500     END-IF
100600     MOVE 'N' TO DR-TIE-FLAG
100700     MOVE WS-DAY-MAX-TARGET TO WS-LOOKUP-ID
100800     PERFORM 850-FIND-ROSTER-BY-ID
100900     IF WS-LOOKUP-IDX = ZERO
101000         GO TO 330-EXIT
101100     END-IF
101200     MOVE 'N' TO RO-ALIVE-FLAG(WS-LOOKUP-IDX)
101300     MOVE 'V' TO RO-DEATH-REASON-CODE(WS-LOOKUP-IDX)
101400     MOVE 'Y' TO DR-EXILE-OCCURRED-FLAG
101500     MOVE WS-DAY-MAX-TARGET TO DR-EXILED-PLAYER-ID.
101600 330-EXIT.
101700     EXIT.
101800*
101900****************************************************************
102000*                   W I N   C O N D I T I O N                  *
102100****************************************************************
102200 400-CHECK-WIN-CONDITION.
102300     MOVE ZERO TO WS-ALIVE-WW-CT
102400     MOVE ZERO TO WS-ALIVE-SEER-CT
102500     MOVE ZERO TO WS-ALIVE-WITCH-CT
102600     MOVE ZERO TO WS-ALIVE-VILLAGER-CT
102700     MOVE ZERO TO WS-ALIVE-TOTAL-CT
102800     PERFORM 401-COUNT-ONE-SEAT
102900         VARYING WS-R-IDX FROM 1 BY 1
103000         UNTIL WS-R-IDX > 6
103100     MOVE WS-ALIVE-WW-CT       TO WN-ALIVE-WEREWOLF-COUNT
103200     MOVE WS-ALIVE-SEER-CT     TO WN-ALIVE-SEER-COUNT
103300     MOVE WS-ALIVE-WITCH-CT    TO WN-ALIVE-WITCH-COUNT
103400     MOVE WS-ALIVE-VILLAGER-CT TO WN-ALIVE-VILLAGER-COUNT
103500*    RULE 9 - CHECKED IN THIS EXACT ORDER, (B) BEFORE (C)/(D).
103600     EVALUATE TRUE
103700         WHEN WS-ALIVE-TOTAL-CT = ZERO
103800             MOVE 'Y' TO WN-GAME-ENDED-FLAG
103900             MOVE '-' TO WN-WINNING-CAMP-CODE
104000         WHEN WS-ALIVE-WW-CT = ZERO
104100             MOVE 'Y' TO WN-GAME-ENDED-FLAG
104200             MOVE 'G' TO WN-WINNING-CAMP-CODE
104300         WHEN WS-ALIVE-SEER-CT + WS-ALIVE-WITCH-CT = ZERO
104400             MOVE 'Y' TO WN-GAME-ENDED-FLAG
104500             MOVE 'W' TO WN-WINNING-CAMP-CODE
104600         WHEN WS-ALIVE-VILLAGER-CT = ZERO
104700             MOVE 'Y' TO WN-GAME-ENDED-FLAG
104800             MOVE 'W' TO WN-WINNING-CAMP-CODE
104900         WHEN OTHER
105000             MOVE 'N' TO WN-GAME-ENDED-FLAG
105100             MOVE '-' TO WN-WINNING-CAMP-CODE
105200     END-EVALUATE.
105300*
105400 401-COUNT-ONE-SEAT.
105500     IF RO-IS-ALIVE(WS-R-IDX)
105600         ADD 1 TO WS-ALIVE-TOTAL-CT
105700         EVALUATE RO-ROLE-CODE(WS-R-IDX)
105800             WHEN 'WW'
105900                 ADD 1 TO WS-ALIVE-WW-CT
106000             WHEN 'SE'
106100                 ADD 1 TO WS-ALIVE-SEER-CT
106200             WHEN 'WI'
106300                 ADD 1 TO WS-ALIVE-WITCH-CT
106400             WHEN 'VI'
106500                 ADD 1 TO WS-ALIVE-VILLAGER-CT
106600         END-EVALUATE
106700     END-IF.
106800*
106900 500-ADVANCE-ROUND.
107000*    RULE, STEP 5 - PER-ROUND FLAGS RESET FOR THE NEXT RUN OF
107100*    THIS PROGRAM.  THE ROUND COUNTER ITSELF LIVES ON THE JCL
107200*    PARM CARD, NOT IN THIS PROGRAM - THE FLOOR MONITOR BUMPS
107300*    IT BY HAND BETWEEN RUNS.
107400     PERFORM 501-RESET-ONE-SEAT
107500         VARYING WS-R-IDX FROM 1 BY 1
107600         UNTIL WS-R-IDX > 6.
107700*
107800 501-RESET-ONE-SEAT.
107900     MOVE 'N' TO RO-HAS-SPOKEN-FLAG(WS-R-IDX)
108000     MOVE 'N' TO RO-HAS-VOTED-FLAG(WS-R-IDX)
108100     MOVE ZERO TO RO-VOTE-TARGET-ID(WS-R-IDX).
108200*
108300****************************************************************
108400*                 R E P O R T   P A R A G R A P H S             *
108500****************************************************************
108600 235-WRITE-NIGHT-REPORT.
108700     MOVE LS-PARM-ROUND-NO TO RH-ROUND-NO
108800     MOVE WS-RPT-NIGHT-HEADER TO REPORT-RECORD
108900     WRITE REPORT-RECORD
109000*
109100     MOVE NR-KILL-TARGET-ID TO KL-TARGET-ID
109200     MOVE NR-KILL-SUCCESS-FLAG TO KL-SUCCESS-FLAG
109300     MOVE WS-RPT-KILL-LINE TO REPORT-RECORD
109400     WRITE REPORT-RECORD
109500*
109600     MOVE RA-SEER-TARGET-IN TO SL-TARGET-ID
109700     EVALUATE NR-SEER-CHECK-RESULT-CODE
109800         WHEN 'W'
109900             MOVE 'W     ' TO SL-RESULT-TEXT
110000         WHEN 'G'
110100             MOVE 'G     ' TO SL-RESULT-TEXT
110200         WHEN OTHER
110300             MOVE 'NONE  ' TO SL-RESULT-TEXT
110400     END-EVALUATE
110500     MOVE WS-RPT-SEER-LINE TO REPORT-RECORD
110600     WRITE REPORT-RECORD
110700*
110800     MOVE NR-ANTIDOTE-USED-FLAG TO AL-USED-FLAG
110900     MOVE NR-SAVED-PLAYER-ID TO AL-SAVED-ID
111000     MOVE WS-RPT-ANTIDOTE-LINE TO REPORT-RECORD
111100     WRITE REPORT-RECORD
111200*
111300     MOVE NR-POISON-USED-FLAG TO PL-USED-FLAG
111400     MOVE NR-POISONED-PLAYER-ID TO PL-TARGET-ID
111500     MOVE WS-RPT-POISON-LINE TO REPORT-RECORD
111600     WRITE REPORT-RECORD
111700*
111800     MOVE NR-DEATH-COUNT TO DL-DEATH-COUNT
111900     MOVE NR-DEATH-ID-1 TO DL-DEATH-ID-1
112000     MOVE NR-DEATH-ID-2 TO DL-DEATH-ID-2
112100     MOVE WS-RPT-DEATHS-LINE TO REPORT-RECORD
112200     WRITE REPORT-RECORD
112300*
112400     MOVE WS-RPT-BLANK-LINE TO REPORT-RECORD
112500     WRITE REPORT-RECORD.
112600*
112700 335-WRITE-DAY-REPORT.
112800     MOVE LS-PARM-ROUND-NO TO DH-ROUND-NO
112900     MOVE WS-RPT-DAY-HEADER TO REPORT-RECORD
113000     WRITE REPORT-RECORD
113100*
113200     MOVE WS-RPT-VOTE-TALLY-HDR TO REPORT-RECORD
113300     WRITE REPORT-RECORD
113400*
113500     IF WS-DV-TALLY-COUNT NOT = ZERO
113600         PERFORM 336-WRITE-ONE-VOTE-LINE
113700             VARYING WS-DV-IDX FROM 1 BY 1
113800             UNTIL WS-DV-IDX > WS-DV-TALLY-COUNT
113900     END-IF
114000*
114100     MOVE DR-MAX-VOTES TO ML-MAX-VOTES
114200     MOVE DR-TIE-FLAG TO ML-TIE-FLAG
114300     MOVE WS-RPT-MAXVOTES-LINE TO REPORT-RECORD
114400     WRITE REPORT-RECORD
114500*
114600     IF DR-EXILE-OCCURRED-FLAG = 'Y'
114700         MOVE DR-EXILED-PLAYER-ID TO EL-EXILED-TEXT
114800     ELSE
114900         MOVE 'NONE' TO EL-EXILED-TEXT
115000     END-IF
115100     MOVE WS-RPT-EXILED-LINE TO REPORT-RECORD
115200     WRITE REPORT-RECORD
115300*
115400     MOVE WS-RPT-BLANK-LINE TO REPORT-RECORD
115500     WRITE REPORT-RECORD.
115600*
115700 336-WRITE-ONE-VOTE-LINE.
115800     MOVE DV-TARGET-ID(WS-DV-IDX) TO VL-TARGET-ID
115900     MOVE DV-VOTE-COUNT(WS-DV-IDX) TO VL-VOTE-COUNT
116000     MOVE WS-RPT-VOTE-LINE TO REPORT-RECORD
116100     WRITE REPORT-RECORD.
116200*
116300 405-WRITE-WIN-REPORT.
116400     MOVE LS-PARM-ROUND-NO TO WH-ROUND-NO
116500     MOVE WS-RPT-WIN-HEADER TO REPORT-RECORD
116600     WRITE REPORT-RECORD
116700*
116800     MOVE WN-ALIVE-WEREWOLF-COUNT TO AV-WW-CT
116900     MOVE WN-ALIVE-SEER-COUNT TO AV-SEER-CT
117000     MOVE WN-ALIVE-WITCH-COUNT TO AV-WITCH-CT
117100     MOVE WN-ALIVE-VILLAGER-COUNT TO AV-VILLAGER-CT
117200     MOVE WS-RPT-ALIVE-LINE TO REPORT-RECORD
117300     WRITE REPORT-RECORD
117400*
117500     MOVE WN-GAME-ENDED-FLAG TO WL-ENDED-FLAG
117600     MOVE WN-WINNING-CAMP-CODE TO WL-CAMP-CODE
117700     MOVE WS-RPT-WINRESULT-LINE TO REPORT-RECORD
117800     WRITE REPORT-RECORD
117900*
118000     MOVE WS-RPT-BLANK-LINE TO REPORT-RECORD
118100     WRITE REPORT-RECORD.
118200*
118300****************************************************************
118400*              U T I L I T Y   L O O K U P S                   *
118500****************************************************************
118600 850-FIND-ROSTER-BY-ID.
118700*    SHARED SCRATCH-VARIABLE LOOKUP - CALLERS SET WS-LOOKUP-ID
118800*    AND GET BACK WS-LOOKUP-IDX (ZERO IF NOT FOUND).  A PLAIN
118900*    PERFORM CANNOT PASS ARGUMENTS, SO THIS IS THE HOUSE WAY.
119000     MOVE ZERO TO WS-LOOKUP-IDX
119100     PERFORM 851-CHECK-ONE-ROSTER-SEAT
119200         VARYING WS-LOOKUP-SCAN-IDX FROM 1 BY 1
119300         UNTIL WS-LOOKUP-SCAN-IDX > 6 OR WS-LOOKUP-IDX NOT = ZERO.
119400*
119500 851-CHECK-ONE-ROSTER-SEAT.
119600     IF RO-PLAYER-ID(WS-LOOKUP-SCAN-IDX) = WS-LOOKUP-ID
119700         MOVE WS-LOOKUP-SCAN-IDX TO WS-LOOKUP-IDX
119800     END-IF.
119900*
120000****************************************************************
120100*               R O S T E R   R E W R I T E                    *
120200****************************************************************
120300 900-REWRITE-ROSTER.
120400     OPEN OUTPUT PLAYER-ROSTER-FILE
120500     IF WS-ROSTER-FILE-STATUS NOT = '00'
120600         MOVE 'ROSTER FILE WOULD NOT OPEN FOR OUTPUT'
120700             TO WS-ABORT-TEXT
120800         PERFORM 990-ABEND-JOB
120900     END-IF
121000     PERFORM 901-WRITE-ONE-ROSTER-ENTRY
121100         VARYING WS-R-IDX FROM 1 BY 1
121200         UNTIL WS-R-IDX > 6
121300     CLOSE PLAYER-ROSTER-FILE.
121400*
121500 901-WRITE-ONE-ROSTER-ENTRY.
121600     MOVE RO-PLAYER-ID(WS-R-IDX)         TO PLAYER-ID-IN
121700     MOVE RO-PLAYER-NAME(WS-R-IDX)       TO PLAYER-NAME-IN
121800     MOVE RO-SEAT-NUMBER(WS-R-IDX)       TO SEAT-NUMBER-IN
121900     MOVE RO-ROLE-CODE(WS-R-IDX)         TO ROLE-CODE-IN
122000     MOVE RO-CAMP-CODE(WS-R-IDX)         TO CAMP-CODE-IN
122100     MOVE RO-ALIVE-FLAG(WS-R-IDX)        TO ALIVE-FLAG-IN
122200     MOVE RO-DEATH-REASON-CODE(WS-R-IDX) TO DEATH-REASON-CODE-IN
122300     MOVE RO-HAS-SPOKEN-FLAG(WS-R-IDX)   TO HAS-SPOKEN-FLAG-IN
122400     MOVE RO-HAS-VOTED-FLAG(WS-R-IDX)    TO HAS-VOTED-FLAG-IN
122500     MOVE RO-VOTE-TARGET-ID(WS-R-IDX)    TO VOTE-TARGET-ID-IN
122600     MOVE RO-ANTIDOTE-LEFT(WS-R-IDX)     TO WOLF-ANTIDOTE-LEFT
122700     MOVE RO-POISON-LEFT(WS-R-IDX)       TO WOLF-POISON-LEFT
122800     MOVE RO-FIRST-NIGHT-SW(WS-R-IDX)    TO WOLF-FIRST-NIGHT-SW
122900     WRITE PLAYER-RECORD.
123000*
123100 950-CLOSE-ALL.
123200     CLOSE WEREWOLF-VOTES-FILE
123300     CLOSE DAY-VOTES-FILE
123400     CLOSE ROUND-ACTIONS-FILE
123500     CLOSE ROUND-REPORT-FILE.
123600*
123700 990-ABEND-JOB.
123800     DISPLAY WS-ABORT-MESSAGE
123900     CLOSE PLAYER-ROSTER-FILE
124000     MOVE 16 TO RETURN-CODE
124100     STOP RUN.
